000100*==========================================================*              
000200*  CKOUTREC - CHECKOUT INPUT RECORD AND LINE BUFFER TABLE  *              
000300*  THE CHECKOUT FILE CARRIES ONE HEADER RECORD (TYPE 'H')  *              
000400*  FOLLOWED BY ITS LINE RECORDS (TYPE 'L'); TAXCALC READS  *              
000500*  THE RAW BUFFER AND APPLIES THE VIEW THAT MATCHES THE    *              
000600*  TYPE BYTE IN COLUMN 1.  SEE 100-MAINLINE / 220-BUFFER-  *              
000700*  LINES.                                                  *              
000800*==========================================================*              
000900*  CHANGE LOG                                                             
001000*  --------------------------------------------------------               
001100*  09/02/91  RCH  ORIGINAL MEMBER, HEADER/LINE REDEFINES          00CK01  
001200*  06/30/94  LJM  ADDED LINE-BUFFER-TABLE FOR DISCOUNT            00CK02  
001300*                 SECOND PASS, REQ TX-112                         00CK03  
001400*  04/05/02  LJM  WIDENED BUFFER TO 50 LINES PER CHECKOUT         00CK04  
001500*==========================================================*              
001600*                                                                         
001700*    RAW CHECKOUT RECORD - 36 BYTES, LARGE ENOUGH FOR                     
001800*    EITHER THE HEADER OR THE LINE LAYOUT BELOW.                          
001900       01  CKOUT-RAW-REC                  PIC X(36).                      
002000*                                                                         
002100*    RECORD-TYPE BYTE IS COMMON TO BOTH VIEWS.                            
002200       01  CKOUT-TYPE-WS REDEFINES CKOUT-RAW-REC.                         
002300           05  CK-REC-TYPE             PIC X(01).                         
002400               88  CK-IS-HEADER            VALUE 'H'.                     
002500               88  CK-IS-LINE              VALUE 'L'.                     
002600           05  FILLER                  PIC X(35).                         
002700*                                                                         
002800*    CHECKOUT-HEADER VIEW - 33 BYTES USED, 3 BYTES FILLER.                
002900       01  CKOUT-HDR-WS REDEFINES CKOUT-RAW-REC.                          
003000           05  CKH-REC-TYPE            PIC X(01).                         
003100           05  CKH-CHECKOUT-ID         PIC X(10).                         
003200           05  CKH-SHIPPING-PRICE     PIC S9(7)V9(2).                     
003300           05  CKH-DISCOUNT-AMOUNT    PIC S9(7)V9(2).                     
003400           05  CKH-VOUCHER-TYPE        PIC X(01).                         
003500               88  CKH-VOUCH-ENTIRE        VALUE 'E'.                     
003600               88  CKH-VOUCH-SHIPPING      VALUE 'S'.                     
003700               88  CKH-VOUCH-PRODUCT       VALUE 'P'.                     
003800               88  CKH-VOUCH-NONE          VALUE ' '.                     
003900           05  CKH-ONCE-PER-ORDER      PIC X(01).                         
004000               88  CKH-IS-ONCE-PER-ORDER   VALUE 'Y'.                     
004100           05  CKH-PRICES-INCL-TAX     PIC X(01).                         
004200               88  CKH-PRICES-ARE-GROSS    VALUE 'Y'.                     
004300           05  CKH-TAX-SHIPPING        PIC X(01).                         
004400               88  CKH-TAX-THE-SHIPPING    VALUE 'Y'.                     
004500           05  FILLER                  PIC X(03).                         
004600*                                                                         
004700*    CHECKOUT-LINE VIEW - 36 BYTES USED, NO FILLER NEEDED.                
004800       01  CKOUT-LIN-WS REDEFINES CKOUT-RAW-REC.                          
004900           05  CKL-REC-TYPE            PIC X(01).                         
005000           05  CKL-LINE-ID             PIC X(10).                         
005100           05  CKL-PRODUCT-ID          PIC X(10).                         
005200           05  CKL-VARIANT-FLAG        PIC X(01).                         
005300               88  CKL-VARIANT-PRESENT     VALUE 'Y'.                     
005400               88  CKL-VARIANT-MISSING     VALUE 'N'.                     
005500           05  CKL-QUANTITY            PIC S9(05).                        
005600           05  CKL-UNIT-PRICE          PIC S9(7)V9(2).                    
005700*                                                                         
005800*    LINE-BUFFER-TABLE - HOLDS ONE CHECKOUT'S LINES WHILE                 
005900*    400-ALLOCATE-DISCOUNT MAKES ITS SECOND PASS, THEN IS                 
006000*    DRAINED BY 600-WRITE-TAXED-LINES.  50 LINES PER ORDER                
006100*    IS THE LARGEST BASKET THE STORE FRONT ALLOWS.                        
006200       01  LINE-BUFFER-TABLE.                                             
006300           05  LB-LINE-CNT             PIC S9(3) COMP VALUE ZERO.         
006400           05  LB-PRETAX-TOTAL         PIC S9(9)V9(4) COMP-3              
006500                                       VALUE ZERO.                        
006600           05  LB-ENTRY OCCURS 50 TIMES                                   
006700                         INDEXED BY LN-IDX.                               
006800               10  LB-LINE-ID          PIC X(10).                         
006900               10  LB-VARIANT-FLAG     PIC X(01).                         
007000               10  LB-QUANTITY         PIC S9(05).                        
007100               10  LB-UNIT-PRICE       PIC S9(7)V9(2).                    
007200               10  LB-LINE-BASE        PIC S9(9)V9(4).                    
007300               10  LB-TAX-RATE-FRAC    PIC S9(1)V9(4).                    
007400               10  LB-UNIT-NET         PIC S9(7)V9(4).                    
007500               10  LB-UNIT-GROSS       PIC S9(7)V9(4).                    
007600               10  LB-LINE-NET         PIC S9(9)V9(4).                    
007700               10  LB-LINE-GROSS       PIC S9(9)V9(4).                    
007800               10  LB-DISCOUNT-ALLOC   PIC S9(7)V9(2).                    
007850              10  FILLER              PIC X(05).                          
