000100*==========================================================*              
000200*  TAXDLIN - TAXED-LINE OUTPUT RECORD                      *              
000300*  ONE RECORD PER INPUT LINE, WRITTEN TO TAXEDLNS BY       *              
000400*  600-WRITE-TAXED-LINES AFTER RATE RESOLUTION, FLAT TAX   *              
000500*  AND DISCOUNT ALLOCATION HAVE ALL BEEN APPLIED.          *              
000600*==========================================================*              
000700*  CHANGE LOG                                                             
000800*  --------------------------------------------------------               
000900*  09/02/91  RCH  ORIGINAL MEMBER, TAXED-LINE LAYOUT              00TD01  
001000*  06/30/94  LJM  ADDED DISCOUNT-ALLOC FIELD, REQ TX-112          00TD02  
001100*==========================================================*              
001200*                                                                         
001300       01  TAXDLIN-REC.                                                   
001400           05  TD-LINE-ID              PIC X(10).                         
001500           05  TD-TAX-RATE-FRAC        PIC S9(1)V9(4).                    
001600           05  TD-UNIT-NET             PIC S9(7)V9(4).                    
001700           05  TD-UNIT-GROSS           PIC S9(7)V9(4).                    
001800           05  TD-LINE-NET             PIC S9(9)V9(4).                    
001900           05  TD-LINE-GROSS           PIC S9(9)V9(4).                    
002000           05  TD-DISCOUNT-ALLOC       PIC S9(7)V9(2).                    
002050          05  FILLER                  PIC X(05).                          
