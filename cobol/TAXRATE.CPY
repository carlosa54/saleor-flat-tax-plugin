000100 *==========================================================*             
000200 *  TAXRATE - FLAT TAX RATE TABLE RECORD AND WORK TABLE     *             
000300 *  MEMBER USED BY TAXCALC TO LOAD THE RATE-NAME/PERCENT           00TX01 
000400 *  FILE (TAXRATES) INTO WORKING STORAGE.                   *             
000500 *==========================================================*             
000600 *  CHANGE LOG                                                            
000700 *  --------------------------------------------------------              
000800 *  03/14/88  RCH  ORIGINAL MEMBER, RATE-NAME/PCT LAYOUT           00TX02 
000900 *  09/02/91  RCH  ADDED 88-LEVELS FOR STD/CUSTOM CODES            00TX03 
001000 *  06/30/94  LJM  WIDENED TABLE TO 20 ENTRIES, REQ TX-112         00TX04 
001100 *  11/18/98  RCH  Y2K REVIEW - NO DATE FIELDS IN MEMBER           00TX05 
001200 *  04/05/02  LJM  ADDED RT-ENTRY-CNT FOR CFG-117 VALID.           00TX06 
001300 *  09/30/14  RCH  00TX03 88-LEVELS LIVE ON RT-NAME, NOT ON        00TX07 
001400 *                 TR-RATE-NAME - CORRECTED HERE, TX-221           00TX08 
001500 *==========================================================*             
001600 *                                                                        
001700 *    TAX-RATE RECORD AS IT APPEARS ON THE TAXRATES FILE.                 
001800 *    30 BYTES - NAME(20) + PERCENT(3.4 ZONED) + 3 SPARE.                 
001900       01  TR-FILE-REC.                                                   
002000           05  TR-RATE-NAME            PIC X(20).                         
002100           05  TR-RATE-PCT             PIC S9(3)V9(4).                    
002200           05  TR-RATE-PCT-X REDEFINES TR-RATE-PCT PIC X(07).             
002300          05  FILLER                  PIC X(03).                          
002400 *                                                                        
002500 *    IN-MEMORY RATE TABLE - LOADED ONCE AT HOUSEKEEPING TIME             
002600 *    AND SCANNED LINEARLY BY 820-FIND-RATE-BY-NAME.  20                  
002700 *    ENTRIES IS MORE THAN A SHOP EVER CONFIGURES.  88-LEVELS             
002800 *    ON RT-NAME LET THE LOOKUP PARAGRAPHS TEST FOR THE                   
002900 *    STANDARD RATE WITHOUT COMPARING RT-NAME TO WS-STANDARD-             
003000 *    CODE LITERALLY EVERYWHERE IT IS NEEDED.                             
003100       01  TAX-RATE-TABLE.                                                
003200           05  TR-ENTRY-CNT            PIC S9(4) COMP VALUE ZERO.         
003300           05  TR-TABLE-ENTRY OCCURS 20 TIMES                             
003400                              INDEXED BY RT-IDX.                          
003500               10  RT-NAME             PIC X(20).                         
003600                   88  RT-NAME-IS-STANDARD VALUE 'standard'.              
003700                   88  RT-NAME-IS-CUSTOM    VALUE 'custom'.               
003800               10  RT-PCT              PIC S9(3)V9(4).                    
003900               10  FILLER              PIC X(05).                         
