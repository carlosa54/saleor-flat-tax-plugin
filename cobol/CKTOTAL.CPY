000100*==========================================================*              
000200*  CKTOTAL - CHECKOUT-TOTAL OUTPUT RECORD                  *              
000300*  ONE RECORD PER CHECKOUT, WRITTEN TO TOTALS BY           *              
000400*  700-WRITE-CHECKOUT-TOTAL AFTER SHIPPING TAX AND THE     *              
000500*  CHECKOUT TOTAL HAVE BEEN COMPUTED.                      *              
000600*==========================================================*              
000700*  CHANGE LOG                                                             
000800*  --------------------------------------------------------               
000900*  09/02/91  RCH  ORIGINAL MEMBER, CHECKOUT-TOTAL LAYOUT          00CT01  
001000*==========================================================*              
001100*                                                                         
001200       01  CKTOTAL-REC.                                                   
001300           05  CT-CHECKOUT-ID          PIC X(10).                         
001400           05  CT-SUBTOTAL-NET         PIC S9(9)V9(2).                    
001500           05  CT-SUBTOTAL-GROSS       PIC S9(9)V9(2).                    
001600           05  CT-SHIP-NET             PIC S9(7)V9(4).                    
001700           05  CT-SHIP-GROSS           PIC S9(7)V9(4).                    
001800           05  CT-TOTAL-NET            PIC S9(9)V9(2).                    
001900           05  CT-TOTAL-GROSS          PIC S9(9)V9(2).                    
001950          05  FILLER                  PIC X(06).                          
