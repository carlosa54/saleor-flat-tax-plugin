000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK                            
000200*=========================================================================
000300       IDENTIFICATION DIVISION.                                           
000400       PROGRAM-ID.     TAXCALC.                                           
000500       AUTHOR.         R.CHIRINOS.                                        
000600       INSTALLATION.   IBM-BCP DATA PROCESSING.                           
000700       DATE-WRITTEN.   07/15/88.                                          
000800       DATE-COMPILED.                                                     
000900       SECURITY.       NON-CONFIDENTIAL.                                  
001000*=========================================================================
001100*  TAXCALC - FLAT TAX BATCH CALCULATION                                   
001200*  READS THE TAX-RATE CONFIGURATION AND PRODUCT MASTER INTO               
001300*  WORKING STORAGE, THEN FOR EACH CHECKOUT ON THE CHECKOUT FILE           
001400*  RESOLVES THE EFFECTIVE TAX RATE OF EVERY LINE, APPLIES THE             
001500*  FLAT TAX, ALLOCATES THE ORDER DISCOUNT ACROSS THE LINES AND            
001600*  TAXES SHIPPING, WRITING TAXEDLNS AND TOTALS.                           
001700*                                                                         
001800*  ONE CHECKOUT = ONE HEADER RECORD + ITS LINE RECORDS ON                 
001900*  CHECKOUT.  OUTPUT IS ONE TAXEDLNS RECORD PER LINE AND ONE              
002000*  TOTALS RECORD PER CHECKOUT.  NO PRINTED REPORT - COUNTERS              
002100*  ARE DISPLAYED TO THE JOB LOG ONLY.                                     
002200*=========================================================================
002300*  CHANGE LOG                                                             
002400*  --------------------------------------------------------               
002500*  07/15/88  RCH  ORIGINAL PROGRAM - FLAT RATE, ONE CODE          TX001   
002600*  11/02/88  RCH  ADDED PRODUCT-TYPE FALLBACK, TX-014             TX002   
002700*  03/09/90  RCH  SHIPPING CHARGE NOW TAXED SEPARATELY            TX003   
002800*  02/20/91  RCH  ADDED TAX-INCLUDED (GROSS) PRICE MODE           TX004   
002900*  09/02/91  RCH  NON-TAXABLE PRODUCT FLAG HANDLING               TX005   
003000*  06/30/94  LJM  ORDER-DISCOUNT ALLOC ACROSS LINES,              TX006   
003100*                 REQ TX-112                                      TX007   
003200*  02/11/95  LJM  EXACT-REMAINDER RULE ON LAST LINE SO            TX008   
003300*                 ALLOCATIONS FOOT TO THE ORDER DISCOUNT          TX009   
003400*  08/19/96  RCH  SINGLE-LINE ORDERS ABSORB WHOLE DISC            TX010   
003500*  11/18/98  RCH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS             TX011   
003600*  03/02/99  RCH  Y2K SIGN-OFF - RERAN FULL REGRESSION            TX012   
003700*  04/05/02  LJM  BAD RATE CFG NOW STOPS RUN, CFG-117             TX014   
003800*  07/11/03  LJM  PRODUCT TABLE WIDENED TO 500, TX-201             TX013  
003900*  10/14/06  RCH  CHARGE-TAXES-ON-SHIPPING SWITCH ADDED           TX015   
004000*  05/23/09  LJM  LINE BUFFER WIDENED TO 50 LINES/ORDER           TX016   
004100*  02/02/12  RCH  DISCOUNT SKIPPED FOR SHIP/PROD VOUCHERS         TX017   
004200*                 AND ONCE-PER-ORDER VOUCHERS                     TX018   
004300*  09/30/14  RCH  ADDED 77-LEVELS FOR SWITCHES/COUNTERS PER       TX019   
004400*                 SHOP STD, TX-221                                TX020   
004500*  04/18/16  LJM  EXPANDED REMARKS THRU PROCEDURE DIV PER         TX021   
004600*                 AUDIT FINDING TX-233, NO LOGIC CHANGED          TX022   
004700*  01/09/18  RCH  SUBTOTAL-NET/GROSS NOW ROUNDED ON WRITE,        TX023   
004800*                 CONSISTENT W/ ORDER TOTALS, TX-240              TX024   
004900*=========================================================================
005000       ENVIRONMENT DIVISION.                                              
005100       CONFIGURATION SECTION.                                             
005200       SOURCE-COMPUTER.  IBM-390.                                         
005300*  RUNS ON THE SAME GENERATION HARDWARE AS THE REST OF                    
005400*  THE BATCH SUITE - NO COMPILER-SPECIFIC OPTIONS NEEDED.                 
005500       OBJECT-COMPUTER.  IBM-390.                                         
005600       SPECIAL-NAMES.                                                     
005700           C01 IS TOP-OF-FORM.                                            
005800       INPUT-OUTPUT SECTION.                                              
005900       FILE-CONTROL.                                                      
006000*      TAXRATES - RATE CONFIGURATION, READ ONCE AT STARTUP.               
006100           SELECT TAXRATES  ASSIGN TO TAXRATES                            
006200                  FILE STATUS IS TR-FILE-STAT.                            
006300*      PRODUCTS - PRODUCT MASTER, READ ONCE AT STARTUP.                   
006400           SELECT PRODUCTS  ASSIGN TO PRODUCTS                            
006500                  FILE STATUS IS PM-FILE-STAT.                            
006600*      CHECKOUT - DRIVING INPUT, READ SEQUENTIALLY THROUGHOUT.            
006700           SELECT CHECKOUT  ASSIGN TO CHECKOUT                            
006800                  FILE STATUS IS CK-FILE-STAT.                            
006900*      TAXEDLNS - TAXED LINE DETAIL OUTPUT.                               
007000           SELECT TAXEDLNS  ASSIGN TO TAXEDLNS                            
007100                  FILE STATUS IS TL-FILE-STAT.                            
007200*      TOTALS - CHECKOUT TOTAL OUTPUT, ONE PER CHECKOUT.                  
007300           SELECT TOTALS    ASSIGN TO TOTALS                              
007400                  FILE STATUS IS TT-FILE-STAT.                            
007500*=========================================================================
007600       DATA DIVISION.                                                     
007700       FILE SECTION.                                                      
007800*                                                                         
007900*  TAXRATES - ONE RATE-NAME/PERCENT PAIR PER RECORD, LOADED               
008000*  ENTIRELY INTO TAX-RATE-TABLE (COPY TAXRATE) BY 010-LOAD-               
008100*  TAX-RATES BEFORE ANY CHECKOUT IS TOUCHED.                              
008200       FD  TAXRATES                                                       
008300           RECORDING MODE IS F                                            
008400           BLOCK CONTAINS 0 RECORDS                                       
008500           RECORD CONTAINS 30 CHARACTERS                                  
008600           DATA RECORD IS TAXRATES-REC.                                   
008700       01  TAXRATES-REC                  PIC X(30).                       
008800*      REDEFINED INTO TR-FILE-REC (COPY TAXRATE) BY THE                   
008900*      READ INTO STATEMENT IN 012-READ-ONE-RATE.                          
009000*                                                                         
009100*  PRODUCTS - ONE PRODUCT MASTER ROW PER RECORD, LOADED INTO              
009200*  PRODUCT-TABLE (COPY PRODMAST) AND SEARCHED BY PRODUCT-ID               
009300*  FOR EVERY LINE AT 800-RESOLVE-PRODUCT-RATE TIME.                       
009400       FD  PRODUCTS                                                       
009500           RECORDING MODE IS F                                            
009600           BLOCK CONTAINS 0 RECORDS                                       
009700           RECORD CONTAINS 55 CHARACTERS                                  
009800           DATA RECORD IS PRODUCTS-REC.                                   
009900       01  PRODUCTS-REC                  PIC X(55).                       
010000*      REDEFINED INTO PM-FILE-REC (COPY PRODMAST) BY THE                  
010100*      READ INTO STATEMENT IN 022-READ-ONE-PRODUCT.                       
010200*                                                                         
010300*  CHECKOUT - MIXED HEADER (TYPE H) / LINE (TYPE L) FILE, ONE             
010400*  HEADER FOLLOWED BY ITS LINES.  RAW BUFFER IS REDEFINED IN              
010500*  CKOUTREC ACCORDING TO THE TYPE BYTE - SEE 100-MAINLINE.                
010600       FD  CHECKOUT                                                       
010700           RECORDING MODE IS F                                            
010800           BLOCK CONTAINS 0 RECORDS                                       
010900           RECORD CONTAINS 36 CHARACTERS                                  
011000           DATA RECORD IS CHECKOUT-REC.                                   
011100       01  CHECKOUT-REC                  PIC X(36).                       
011200*      REDEFINED INTO CKOUT-RAW-REC (COPY CKOUTREC) BY THE                
011300*      READ INTO STATEMENT IN 230-READ-CHECKOUT.                          
011400*                                                                         
011500*  TAXEDLNS - OUTPUT, ONE TAXED LINE PER INPUT LINE.  WRITTEN             
011600*  BY 600-WRITE-TAXED-LINES AFTER TAX/DISCOUNT HAVE BOTH BEEN             
011700*  APPLIED TO THE LINE-BUFFER-TABLE ENTRY.                                
011800       FD  TAXEDLNS                                                       
011900           RECORDING MODE IS F                                            
012000           BLOCK CONTAINS 0 RECORDS                                       
012100           RECORD CONTAINS 77 CHARACTERS                                  
012200           DATA RECORD IS TAXEDLNS-REC.                                   
012300       01  TAXEDLNS-REC                  PIC X(77).                       
012400*      WRITTEN FROM TAXDLIN-REC (COPY TAXDLIN) BY                         
012500*      605-WRITE-ONE-LINE.                                                
012600*                                                                         
012700*  TOTALS - OUTPUT, ONE CHECKOUT-TOTAL RECORD PER CHECKOUT.               
012800*  WRITTEN BY 700-WRITE-CHECKOUT-TOTAL AFTER THE LAST LINE OF             
012900*  THE CHECKOUT HAS BEEN WRITTEN TO TAXEDLNS.                             
013000       FD  TOTALS                                                         
013100           RECORDING MODE IS F                                            
013200           BLOCK CONTAINS 0 RECORDS                                       
013300           RECORD CONTAINS 82 CHARACTERS                                  
013400           DATA RECORD IS TOTALS-REC.                                     
013500       01  TOTALS-REC                    PIC X(82).                       
013600*      WRITTEN FROM CKTOTAL-REC (COPY CKTOTAL) BY 700-                    
013700*      WRITE-CHECKOUT-TOTAL.                                              
013800*=========================================================================
013900       WORKING-STORAGE SECTION.                                           
014000*                                                                         
014100*  FILE STATUS BYTES FOR THE FIVE FILES ABOVE.  000-MAIN-                 
014200*  CONTROL AND 005-HOUSEKEEPING CHECK THESE AFTER EVERY OPEN              
014300*  AND GO TO 999-ABEND ON ANYTHING BUT A CLEAN OPEN.                      
014400       01  WS-FILE-STATUSES.                                              
014500*          TAXRATES STATUS.                                               
014600           05  TR-FILE-STAT            PIC X(02).                         
014700               88  TR-OK                   VALUE '00'.                    
014800               88  TR-EOF                  VALUE '10'.                    
014900*          PRODUCTS STATUS.                                               
015000           05  PM-FILE-STAT            PIC X(02).                         
015100               88  PM-OK                   VALUE '00'.                    
015200               88  PM-EOF                  VALUE '10'.                    
015300*          CHECKOUT STATUS.                                               
015400           05  CK-FILE-STAT            PIC X(02).                         
015500               88  CK-OK                   VALUE '00'.                    
015600               88  CK-EOF                  VALUE '10'.                    
015700*          TAXEDLNS STATUS.                                               
015800           05  TL-FILE-STAT            PIC X(02).                         
015900               88  TL-OK                   VALUE '00'.                    
016000*          TOTALS STATUS.                                                 
016100           05  TT-FILE-STAT            PIC X(02).                         
016200               88  TT-OK                   VALUE '00'.                    
016300          05  FILLER                  PIC X(02).                          
016400*                                                                         
016500*  RUN SWITCHES.  SHOP STANDARD IS A STANDALONE 77 PER                    
016600*  SWITCH, NOT A GROUP, PER THE LIBRARY-WIDE SWITCH/                      
016700*  COUNTER CONVENTION - SEE TX019/TX020.                                  
016800*      SET WHEN 230-READ-CHECKOUT HITS END OF FILE.                       
016900       77  SW-CHECKOUT-EOF         PIC X     VALUE 'N'.                   
017000           88  CHECKOUT-EOF            VALUE 'Y'.                         
017100*      SET BY 010-LOAD-TAX-RATES WHEN A RATE IS UNREADABLE.               
017200       77  SW-RATES-VALID          PIC X     VALUE 'Y'.                   
017300           88  RATES-ARE-INVALID       VALUE 'N'.                         
017400*      SET BY THE SEARCH IN 800-RESOLVE-PRODUCT-RATE.                     
017500       77  SW-PRODUCT-FOUND        PIC X     VALUE 'N'.                   
017600           88  WS-PRODUCT-WAS-FOUND    VALUE 'Y'.                         
017700*      SET BY THE SCAN IN 822-SCAN-RATE-TABLE/824-CHECK-                  
017800*      ONE-RATE.                                                          
017900       77  SW-RATE-FOUND           PIC X     VALUE 'N'.                   
018000           88  WS-RATE-WAS-FOUND       VALUE 'Y'.                         
018100*                                                                         
018200*  NOTE - THESE ARE THE ONLY TWO FLAGS A RATE RECORD OR A                 
018300*  TABLE ENTRY CAN BE TESTED AGAINST TODAY; SEE TAXRATE                   
018400*  COPYBOOK FOR THE CORRESPONDING 88-LEVELS ON THE RATE                   
018500*  NAME ITSELF.                                                           
018600*                                                                         
018700*  FALLBACK TAX-RATE-NAME - USED WHEN A PRODUCT CARRIES NO                
018800*  TAX CODE OF ITS OWN AND ITS PRODUCT-TYPE CARRIES NONE                  
018900*  EITHER (800-RESOLVE-PRODUCT-RATE), AND FOR SHIPPING,                   
019000*  WHICH IS ALWAYS TAXED AT THE STANDARD RATE (620-APPLY-                 
019100*  SHIPPING-TAX).  STANDALONE 77 - IT IS A CONSTANT, NOT A                
019200*  RECORD.  MUST MATCH ONE OF THE RT-NAME ENTRIES LOADED                  
019300*  FROM TAXRATES OR THE SHIPPING/FALLBACK PATH TAXES AT                   
019400*  ZERO.                                                                  
019500       77  WS-STANDARD-CODE        PIC X(20) VALUE 'standard'.            
019600*                                                                         
019700*  HOUSEKEEPING READ COUNTERS FOR THE TWO TABLE-LOAD LOOPS -              
019800*  ALSO KEPT AS STANDALONE 77S, PER THE SAME SHOP HABIT.                  
019900       77  WS-RATES-READ           PIC S9(4) COMP VALUE ZERO.             
020000       77  WS-PRODUCTS-READ        PIC S9(5) COMP VALUE ZERO.             
020100*                                                                         
020200*  REMAINING RUN COUNTERS, KEPT AS A GROUP SINCE THEY ARE                 
020300*  DISPLAYED TOGETHER AT 900-CLEANUP.                                     
020400       01  WS-COUNTERS.                                                   
020500*          CHECKOUTS SEEN ON THE DRIVING FILE.                            
020600           05  WS-CHECKOUTS-READ       PIC S9(5) COMP VALUE ZERO.         
020700*          LINE RECORDS BUFFERED ACROSS ALL CHECKOUTS.                    
020800           05  WS-LINES-READ           PIC S9(5) COMP VALUE ZERO.         
020900*          TAXEDLNS RECORDS ACTUALLY WRITTEN.                             
021000           05  WS-LINES-WRITTEN        PIC S9(5) COMP VALUE ZERO.         
021100          05  FILLER                  PIC X(02).                          
021200*                                                                         
021300*  SAVED COPY OF THE CURRENT CHECKOUT HEADER - THE RAW                    
021400*  BUFFER GETS OVERWRITTEN AS SOON AS WE READ THE LINES, SO               
021500*  200-PROCESS-ONE-CHECKOUT COPIES THE HEADER FIELDS HERE                 
021600*  BEFORE BUFFERING A SINGLE LINE.                                        
021700       01  WS-SAVED-HEADER.                                               
021800*          MATCHES CKH-CHECKOUT-ID, TD HEADER KEY, AND CT-                
021900*          CHECKOUT-ID ON THE TWO OUTPUT RECORDS.                         
022000           05  WS-CHECKOUT-ID          PIC X(10).                         
022100           05  WS-SHIPPING-PRICE       PIC S9(7)V9(2).                    
022200           05  WS-DISCOUNT-AMOUNT      PIC S9(7)V9(2).                    
022300           05  WS-VOUCHER-TYPE         PIC X(01).                         
022400           05  WS-ONCE-PER-ORDER       PIC X(01).                         
022500           05  WS-PRICES-INCL-TAX      PIC X(01).                         
022600           05  WS-TAX-SHIPPING         PIC X(01).                         
022700          05  FILLER                  PIC X(02).                          
022800*                                                                         
022900*  SCRATCH FIELDS USED ACROSS THE RATE/TAX/DISCOUNT/TOTAL                 
023000*  PARAGRAPHS.  WS-SUBTOTAL-NET/GROSS ACCUMULATE AT 4                     
023100*  DECIMALS (COMP-3) SO THE PER-LINE ROUNDING DOES NOT BUILD              
023200*  UP ACROSS A LARGE ORDER; THEY ARE ROUNDED DOWN TO 2                    
023300*  DECIMALS ONLY WHEN MOVED OUT TO THE OUTPUT RECORD.                     
023400       01  WS-WORK-FIELDS.                                                
023500*          PRODUCT-ID WE ARE CURRENTLY PRICING.                           
023600*          SET FROM CKL-PRODUCT-ID BEFORE EVERY CALL TO                   
023700*          800-RESOLVE-PRODUCT-RATE.                                      
023800           05  WS-LOOKUP-PRODUCT-ID    PIC X(10).                         
023900*          RATE-NAME WE ARE CURRENTLY RESOLVING.                          
024000           05  WS-EFFECTIVE-CODE       PIC X(20).                         
024100*          PERCENT (E.G. 7.2500) FOR WS-EFFECTIVE-CODE.                   
024200           05  WS-EFFECTIVE-RATE-PCT   PIC S9(3)V9(4).                    
024300*          1 + A RATE FRACTION - SHARED SCRATCH FOR BOTH                  
024400*          610-APPLY-FLAT-TAX AND 620-APPLY-SHIPPING-TAX.                 
024500           05  WS-FRACTION             PIC S9(1)V9(4).                    
024600*          SHIPPING'S OWN TAX-RATE FRACTION.                              
024700           05  WS-SHIP-RATE-FRAC       PIC S9(1)V9(4).                    
024800           05  WS-SHIP-NET             PIC S9(7)V9(4).                    
024900           05  WS-SHIP-GROSS           PIC S9(7)V9(4).                    
025000           05  WS-SUBTOTAL-NET         PIC S9(9)V9(4) COMP-3.             
025100           05  WS-SUBTOTAL-GROSS       PIC S9(9)V9(4) COMP-3.             
025200*          RUNNING SUM OF ALLOCATED DISCOUNT, 420/425.                    
025300           05  WS-ALLOC-SUM            PIC S9(7)V9(2) COMP-3.             
025400           05  WS-TOTAL-NET            PIC S9(9)V9(2).                    
025500           05  WS-TOTAL-GROSS          PIC S9(9)V9(2).                    
025600          05  FILLER                  PIC X(04).                          
025700*                                                                         
025800*  TABLE/RECORD LAYOUTS FOR THE FIVE FILES ABOVE - SEE EACH               
025900*  MEMBER'S OWN BANNER FOR THE SHAPE AND CHANGE HISTORY.                  
026000           COPY TAXRATE.                                                  
026100           COPY PRODMAST.                                                 
026200           COPY CKOUTREC.                                                 
026300           COPY TAXDLIN.                                                  
026400           COPY CKTOTAL.                                                  
026500*=========================================================================
026600       PROCEDURE DIVISION.                                                
026700*                                                                         
026800*  TOP OF RUN - LOAD THE TWO REFERENCE TABLES, THEN PROCESS               
026900*  CHECKOUTS UNTIL THE FILE RUNS OUT, THEN CLOSE UP SHOP.                 
027000       000-MAIN-CONTROL.                                                  
027100*      TOP-LEVEL DRIVER - NOTHING BELOW THIS PARAGRAPH                    
027200*      RUNS EXCEPT THROUGH ONE OF THESE THREE PERFORMS.                   
027300*      LOAD TABLES, OPEN FILES, PRIME THE READ.                           
027400           PERFORM 005-HOUSEKEEPING THRU 005-EXIT.                        
027500*      ONE PASS OF THIS PERFORM PROCESSES ONE FULL CHECKOUT.              
027600           PERFORM 100-MAINLINE THRU 100-EXIT                             
027700               UNTIL CHECKOUT-EOF.                                        
027800*      CLOSE FILES, DISPLAY CONTROL TOTALS.                               
027900           PERFORM 900-CLEANUP THRU 900-EXIT.                             
028000           GOBACK.                                                        
028100       000-EXIT.                                                          
028200           EXIT.                                                          
028300*                                                                         
028400*  OPEN EVERYTHING, LOAD THE RATE TABLE AND PRODUCT TABLE,                
028500*  AND PRIME THE MAIN LOOP WITH THE FIRST CHECKOUT RECORD.                
028600*  A BAD RATE TABLE OR A FAILED OPEN IS FATAL - GO TO 999-                
028700*  ABEND RATHER THAN LIMP THROUGH THE RUN (CFG-117/TX014).                
028800       005-HOUSEKEEPING.                                                  
028900*      ORDER MATTERS HERE - RATES BEFORE PRODUCTS BEFORE                  
029000*      THE DRIVING FILE, SO A BAD CONFIG STOPS THE RUN                    
029100*      BEFORE ANY OUTPUT IS OPENED.                                       
029200           DISPLAY 'TAXCALC - FLAT TAX BATCH CALCULATION - START'.        
029300*          LOAD TAX-RATE-TABLE - STOP THE RUN IF IT IS BAD.               
029400           PERFORM 010-LOAD-TAX-RATES THRU 010-EXIT.                      
029500           IF RATES-ARE-INVALID                                           
029600               GO TO 999-ABEND.                                           
029700*          LOAD PRODUCT-TABLE.                                            
029800           PERFORM 020-LOAD-PRODUCTS THRU 020-EXIT.                       
029900           OPEN INPUT CHECKOUT.                                           
030000           IF NOT CK-OK                                                   
030100               DISPLAY 'TAXCALC - CANNOT OPEN CHECKOUT, STATUS '          
030200                       CK-FILE-STAT                                       
030300               GO TO 999-ABEND.                                           
030400           OPEN OUTPUT TAXEDLNS.                                          
030500           IF NOT TL-OK                                                   
030600               DISPLAY 'TAXCALC - CANNOT OPEN TAXEDLNS, STATUS '          
030700                       TL-FILE-STAT                                       
030800               GO TO 999-ABEND.                                           
030900           OPEN OUTPUT TOTALS.                                            
031000           IF NOT TT-OK                                                   
031100               DISPLAY 'TAXCALC - CANNOT OPEN TOTALS, STATUS '            
031200                       TT-FILE-STAT                                       
031300               GO TO 999-ABEND.                                           
031400*          PRIME THE MAIN LOOP WITH THE FIRST RECORD.                     
031500           PERFORM 230-READ-CHECKOUT THRU 230-EXIT.                       
031600       005-EXIT.                                                          
031700           EXIT.                                                          
031800*                                                                         
031900*  LOAD THE ENTIRE TAXRATES FILE INTO TAX-RATE-TABLE BEFORE               
032000*  ANY CHECKOUT IS READ.  20 ENTRIES IS MORE THAN A SHOP                  
032100*  EVER CONFIGURES (TAXRATE COPYBOOK).                                    
032200       010-LOAD-TAX-RATES.                                                
032300*      RESET THE TABLE COUNT BEFORE THE FIRST READ.                       
032400           MOVE ZERO TO TR-ENTRY-CNT.                                     
032500           OPEN INPUT TAXRATES.                                           
032600           IF NOT TR-OK                                                   
032700               DISPLAY 'TAXCALC - CANNOT OPEN TAXRATES, STATUS '          
032800                       TR-FILE-STAT                                       
032900               SET RATES-ARE-INVALID TO TRUE                              
033000               GO TO 010-EXIT.                                            
033100           PERFORM 012-READ-ONE-RATE THRU 012-EXIT                        
033200               UNTIL TR-EOF.                                              
033300           CLOSE TAXRATES.                                                
033400       010-EXIT.                                                          
033500           EXIT.                                                          
033600*                                                                         
033700*  READ ONE TAXRATES RECORD AND LOAD IT INTO TAX-RATE-TABLE.              
033800*  A RATE RECORD WHOSE PERCENT IS NOT NUMERIC IS A BAD                    
033900*  CONFIGURATION - FLAG THE WHOLE RUN INVALID RATHER THAN                 
034000*  LOAD A GARBAGE PERCENT INTO THE TABLE (CFG-117).                       
034100       012-READ-ONE-RATE.                                                 
034200*      CALLED REPEATEDLY BY 010-LOAD-TAX-RATES UNTIL EOF -                
034300*      ONE PHYSICAL READ PER CALL.                                        
034400           READ TAXRATES INTO TR-FILE-REC                                 
034500               AT END                                                     
034600                   SET TR-EOF TO TRUE                                     
034700               NOT AT END                                                 
034800                   ADD 1 TO WS-RATES-READ                                 
034900                   IF TR-RATE-PCT NOT NUMERIC                             
035000                       DISPLAY 'TAXCALC - BAD TAX RATE, NAME '            
035100                               TR-RATE-NAME                               
035200                       SET RATES-ARE-INVALID TO TRUE                      
035300                   ELSE                                                   
035400*                      GOOD RATE - ADD IT TO THE TABLE.                   
035500                       ADD 1 TO TR-ENTRY-CNT                              
035600                       SET RT-IDX TO TR-ENTRY-CNT                         
035700                       MOVE TR-RATE-NAME TO RT-NAME (RT-IDX)              
035800                       MOVE TR-RATE-PCT  TO RT-PCT  (RT-IDX)              
035900                   END-IF                                                 
036000           END-READ.                                                      
036100       012-EXIT.                                                          
036200           EXIT.                                                          
036300*                                                                         
036400*  LOAD THE ENTIRE PRODUCTS FILE INTO PRODUCT-TABLE BEFORE                
036500*  ANY CHECKOUT IS READ.  500 ENTRIES COVERS THE LARGEST                  
036600*  CATALOG WE HAVE SEEN TO DATE (PRODMAST COPYBOOK).                      
036700       020-LOAD-PRODUCTS.                                                 
036800*      RESET THE TABLE COUNT BEFORE THE FIRST READ.                       
036900           MOVE ZERO TO PM-ENTRY-CNT.                                     
037000           OPEN INPUT PRODUCTS.                                           
037100           IF NOT PM-OK                                                   
037200               DISPLAY 'TAXCALC - CANNOT OPEN PRODUCTS, STATUS '          
037300                       PM-FILE-STAT                                       
037400               GO TO 999-ABEND.                                           
037500           PERFORM 022-READ-ONE-PRODUCT THRU 022-EXIT                     
037600               UNTIL PM-EOF.                                              
037700           CLOSE PRODUCTS.                                                
037800       020-EXIT.                                                          
037900           EXIT.                                                          
038000*                                                                         
038100*  READ ONE PRODUCTS RECORD AND LOAD IT INTO PRODUCT-TABLE -              
038200*  NO VALIDATION HERE, UNLIKE THE RATE TABLE, SINCE A BAD                 
038300*  PRODUCT ROW JUST FALLS THROUGH TO THE TYPE/STANDARD                    
038400*  FALLBACK AT RESOLUTION TIME.                                           
038500       022-READ-ONE-PRODUCT.                                              
038600*      CALLED REPEATEDLY BY 020-LOAD-PRODUCTS UNTIL EOF -                 
038700*      ONE PHYSICAL READ PER CALL.                                        
038800           READ PRODUCTS INTO PM-FILE-REC                                 
038900               AT END                                                     
039000                   SET PM-EOF TO TRUE                                     
039100               NOT AT END                                                 
039200                   ADD 1 TO WS-PRODUCTS-READ                              
039300                   ADD 1 TO PM-ENTRY-CNT                                  
039400                   SET PR-IDX TO PM-ENTRY-CNT                             
039500                   MOVE PM-FILE-REC TO PM-TABLE-ENTRY (PR-IDX)            
039600           END-READ.                                                      
039700       022-EXIT.                                                          
039800           EXIT.                                                          
039900*=========================================================================
040000*  MAIN LOOP - DRIVEN BY THE RECORD-TYPE BYTE ON CKOUT-RAW-               
040100*  REC.  A HEADER STARTS A NEW CHECKOUT; A STRAY LINE WITH                
040200*  NO HEADER AHEAD OF IT IS SKIPPED AND LOGGED.                           
040300       100-MAINLINE.                                                      
040400*      DISPATCH ON THE RECORD-TYPE BYTE SET BY 230-READ-                  
040500*      CHECKOUT.                                                          
040600           IF CK-IS-HEADER                                                
040700               PERFORM 200-PROCESS-ONE-CHECKOUT THRU 200-EXIT             
040800           ELSE                                                           
040900               DISPLAY 'TAXCALC - LINE WITH NO HEADER, SKIPPED'           
041000               PERFORM 230-READ-CHECKOUT THRU 230-EXIT                    
041100           END-IF.                                                        
041200       100-EXIT.                                                          
041300           EXIT.                                                          
041400*                                                                         
041500*  ONE CHECKOUT, START TO FINISH: SAVE THE HEADER FIELDS,                 
041600*  BUFFER AND PRICE EVERY LINE THAT FOLLOWS (220-BUFFER-                  
041700*  LINES), ALLOCATE THE ORDER DISCOUNT ACROSS THE BUFFERED                
041800*  LINES, COMPUTE THE CHECKOUT TOTAL, THEN WRITE TAXEDLNS                 
041900*  AND TOTALS.                                                            
042000       200-PROCESS-ONE-CHECKOUT.                                          
042100*      ENTERED ON A HEADER RECORD ONLY - 100-MAINLINE HAS                 
042200*      ALREADY CHECKED CK-IS-HEADER.                                      
042300           ADD 1 TO WS-CHECKOUTS-READ.                                    
042400*          SNAPSHOT THE HEADER - THE RAW BUFFER BELOW WILL BE             
042500*          OVERWRITTEN AS SOON AS WE READ THE FIRST LINE.                 
042600           MOVE CKH-CHECKOUT-ID      TO WS-CHECKOUT-ID.                   
042700           MOVE CKH-SHIPPING-PRICE   TO WS-SHIPPING-PRICE.                
042800           MOVE CKH-DISCOUNT-AMOUNT  TO WS-DISCOUNT-AMOUNT.               
042900           MOVE CKH-VOUCHER-TYPE     TO WS-VOUCHER-TYPE.                  
043000           MOVE CKH-ONCE-PER-ORDER   TO WS-ONCE-PER-ORDER.                
043100           MOVE CKH-PRICES-INCL-TAX  TO WS-PRICES-INCL-TAX.               
043200           MOVE CKH-TAX-SHIPPING     TO WS-TAX-SHIPPING.                  
043300*          RESET THE LINE BUFFER FOR THIS CHECKOUT.                       
043400           MOVE ZERO TO LB-LINE-CNT.                                      
043500           MOVE ZERO TO LB-PRETAX-TOTAL.                                  
043600*          READ PAST THE HEADER, THEN BUFFER EVERY LINE THAT              
043700*          BELONGS TO IT.                                                 
043800           PERFORM 230-READ-CHECKOUT THRU 230-EXIT.                       
043900           PERFORM 220-BUFFER-LINES THRU 220-EXIT                         
044000               UNTIL CHECKOUT-EOF OR CK-IS-HEADER.                        
044100*          SECOND PASS OVER THE BUFFER - DISCOUNT, THEN TOTAL,            
044200*          THEN WRITE.                                                    
044300           PERFORM 400-ALLOCATE-DISCOUNT THRU 400-EXIT.                   
044400           PERFORM 500-COMPUTE-CHECKOUT-TOTAL THRU 500-EXIT.              
044500           PERFORM 600-WRITE-TAXED-LINES THRU 600-EXIT.                   
044600           PERFORM 700-WRITE-CHECKOUT-TOTAL THRU 700-EXIT.                
044700       200-EXIT.                                                          
044800           EXIT.                                                          
044900*                                                                         
045000*  BUFFER ONE LINE RECORD INTO LINE-BUFFER-TABLE AND PRICE                
045100*  IT (300-PRICE-ONE-LINE), THEN READ THE NEXT RECORD.  THE               
045200*  LOOP IN 200-PROCESS-ONE-CHECKOUT STOPS US AT EOF OR AT                 
045300*  THE NEXT HEADER.                                                       
045400       220-BUFFER-LINES.                                                  
045500*      CALLED ONCE PER LINE RECORD BELONGING TO THE                       
045600*      CURRENT CHECKOUT.                                                  
045700           ADD 1 TO LB-LINE-CNT.                                          
045800           ADD 1 TO WS-LINES-READ.                                        
045900           SET LN-IDX TO LB-LINE-CNT.                                     
046000*          COPY THE LINE INTO THE BUFFER ENTRY FOR THIS ORDER.            
046100           MOVE CKL-LINE-ID      TO LB-LINE-ID (LN-IDX).                  
046200           MOVE CKL-VARIANT-FLAG TO LB-VARIANT-FLAG (LN-IDX).             
046300           MOVE CKL-QUANTITY     TO LB-QUANTITY (LN-IDX).                 
046400           MOVE CKL-UNIT-PRICE   TO LB-UNIT-PRICE (LN-IDX).               
046500           MOVE CKL-PRODUCT-ID   TO WS-LOOKUP-PRODUCT-ID.                 
046600           PERFORM 300-PRICE-ONE-LINE THRU 300-EXIT.                      
046700           PERFORM 230-READ-CHECKOUT THRU 230-EXIT.                       
046800       220-EXIT.                                                          
046900           EXIT.                                                          
047000*                                                                         
047100*  READ THE NEXT CHECKOUT RECORD, EITHER A HEADER OR A LINE.              
047200*  CK-REC-TYPE TELLS THE CALLER WHICH VIEW APPLIES.                       
047300       230-READ-CHECKOUT.                                                 
047400*      ONE PHYSICAL READ, SHARED BY THE HEADER PRIME AND                  
047500*      THE LINE-BUFFERING LOOP.                                           
047600           READ CHECKOUT INTO CKOUT-RAW-REC                               
047700               AT END                                                     
047800                   SET CHECKOUT-EOF TO TRUE                               
047900           END-READ.                                                      
048000       230-EXIT.                                                          
048100           EXIT.                                                          
048200*=========================================================================
048300*  LINE-PRICING.  ESTABLISHES LB-LINE-BASE (UNTAXED, PRE-                 
048400*  DISCOUNT EXTENDED PRICE) AND ACCUMULATES LB-PRETAX-TOTAL               
048500*  FOR THE DISCOUNT-ALLOCATION RATIO.  A LINE WITH NO                     
048600*  VARIANT ON FILE (CKL-VARIANT-MISSING) IS PASSED THROUGH                
048700*  UNTAXED RATHER THAN RISK TAXING AN UNKNOWN ITEM.                       
048800       300-PRICE-ONE-LINE.                                                
048900*      LN-IDX IS ALREADY POSITIONED AT THE BUFFER ENTRY                   
049000*      FOR THIS LINE BY THE CALLER.                                       
049100*          UNIT PRICE TIMES QUANTITY, BEFORE TAX OR DISCOUNT.             
049200           COMPUTE LB-LINE-BASE (LN-IDX) =                                
049300                   LB-UNIT-PRICE (LN-IDX) * LB-QUANTITY (LN-IDX).         
049400           ADD LB-LINE-BASE (LN-IDX) TO LB-PRETAX-TOTAL.                  
049500           IF CKL-VARIANT-MISSING                                         
049600*              UNKNOWN VARIANT - PASS THROUGH UNTAXED.                    
049700               MOVE ZERO TO LB-TAX-RATE-FRAC (LN-IDX)                     
049800               MOVE LB-UNIT-PRICE (LN-IDX) TO LB-UNIT-NET (LN-IDX)        
049900               MOVE LB-UNIT-PRICE (LN-IDX) TO                             
050000                       LB-UNIT-GROSS (LN-IDX)                             
050100           ELSE                                                           
050200*              VARIANT IS ON FILE - RESOLVE ITS RATE AND TAX IT.          
050300               PERFORM 800-RESOLVE-PRODUCT-RATE THRU 800-EXIT             
050400           END-IF.                                                        
050500*          EXTEND THE NOW-KNOWN UNIT NET/GROSS BY QUANTITY.               
050600           COMPUTE LB-LINE-NET (LN-IDX) =                                 
050700                   LB-UNIT-NET (LN-IDX) * LB-QUANTITY (LN-IDX).           
050800           COMPUTE LB-LINE-GROSS (LN-IDX) =                               
050900                   LB-UNIT-GROSS (LN-IDX) * LB-QUANTITY (LN-IDX).         
051000*          DISCOUNT ALLOCATION HAS NOT RUN YET - ZERO FOR NOW.            
051100           MOVE ZERO TO LB-DISCOUNT-ALLOC (LN-IDX).                       
051200       300-EXIT.                                                          
051300           EXIT.                                                          
051400*=========================================================================
051500*  DISCOUNT-ALLOCATION.  THE ORDER DISCOUNT (WS-DISCOUNT-                 
051600*  AMOUNT) IS SPREAD ACROSS THE BUFFERED LINES ONLY WHEN                  
051700*  THE VOUCHER IS AN ENTIRE-ORDER VOUCHER ('E') AND IS NOT                
051800*  A ONCE-PER-ORDER VOUCHER - SHIP/PRODUCT VOUCHERS AND                   
051900*  ONCE-PER-ORDER VOUCHERS NEVER TOUCH THE LINE BUFFER                    
052000*  (TX017/TX018).  ONE LINE ABSORBS THE WHOLE DISCOUNT;                   
052100*  MULTIPLE LINES SPLIT IT PROPORTIONALLY (REQ TX-112).                   
052200       400-ALLOCATE-DISCOUNT.                                             
052300*      RUNS EXACTLY ONCE PER CHECKOUT, AFTER EVERY LINE IS                
052400*      BUFFERED AND BEFORE ANY OUTPUT IS WRITTEN.                         
052500           IF WS-DISCOUNT-AMOUNT = ZERO                                   
052600              OR WS-VOUCHER-TYPE NOT = 'E'                                
052700              OR WS-ONCE-PER-ORDER = 'Y'                                  
052800*              NO DISCOUNT APPLIES TO THE LINE BUFFER.                    
052900               PERFORM 405-ZERO-LINE-ALLOC THRU 405-EXIT                  
053000                   VARYING LN-IDX FROM 1 BY 1                             
053100                       UNTIL LN-IDX > LB-LINE-CNT                         
053200           ELSE                                                           
053300               IF LB-LINE-CNT = 1                                         
053400*                  ONLY ONE LINE - IT TAKES THE WHOLE DISCOUNT.           
053500                   PERFORM 410-ALLOC-SINGLE-LINE THRU 410-EXIT            
053600               ELSE                                                       
053700*                  SEVERAL LINES - SPLIT PROPORTIONALLY.                  
053800                   PERFORM 420-ALLOC-MULTI-LINE THRU 420-EXIT             
053900               END-IF                                                     
054000           END-IF.                                                        
054100       400-EXIT.                                                          
054200           EXIT.                                                          
054300*                                                                         
054400*  NO DISCOUNT APPLIES TO THIS ORDER - ZERO EVERY LINE'S                  
054500*  ALLOCATION SO 600-WRITE-TAXED-LINES HAS A CLEAN FIELD.                 
054600       405-ZERO-LINE-ALLOC.                                               
054700           MOVE ZERO TO LB-DISCOUNT-ALLOC (LN-IDX).                       
054800       405-EXIT.                                                          
054900           EXIT.                                                          
055000*                                                                         
055100*  ONLY ONE LINE ON THE ORDER - IT ABSORBS THE WHOLE                      
055200*  DISCOUNT, CAPPED AT ITS OWN BASE PRICE SO THE LINE NEVER               
055300*  GOES NEGATIVE (TX010).                                                 
055400       410-ALLOC-SINGLE-LINE.                                             
055500*      ONLY REACHED WHEN LB-LINE-CNT = 1.                                 
055600           SET LN-IDX TO 1.                                               
055700           IF WS-DISCOUNT-AMOUNT > LB-LINE-BASE (LN-IDX)                  
055800*              DISCOUNT EXCEEDS THE LINE - CAP AT THE BASE.               
055900               MOVE LB-LINE-BASE (LN-IDX) TO                              
056000                       LB-DISCOUNT-ALLOC (LN-IDX)                         
056100           ELSE                                                           
056200               MOVE WS-DISCOUNT-AMOUNT TO                                 
056300                       LB-DISCOUNT-ALLOC (LN-IDX)                         
056400           END-IF.                                                        
056500       410-EXIT.                                                          
056600           EXIT.                                                          
056700*                                                                         
056800*  MULTIPLE LINES - 425-ALLOC-ONE-LINE SPLITS THE DISCOUNT                
056900*  PROPORTIONALLY TO EACH LINE'S SHARE OF LB-PRETAX-TOTAL                 
057000*  FOR ALL BUT THE LAST LINE; THE LAST LINE TAKES WHATEVER                
057100*  IS LEFT OVER (WS-DISCOUNT-AMOUNT - WS-ALLOC-SUM) SO THE                
057200*  ALLOCATIONS FOOT EXACTLY TO THE ORDER DISCOUNT INSTEAD                 
057300*  OF DRIFTING A PENNY OFF ON ROUNDING (TX008/TX009).                     
057400       420-ALLOC-MULTI-LINE.                                              
057500*      ONLY REACHED WHEN LB-LINE-CNT > 1.                                 
057600           MOVE ZERO TO WS-ALLOC-SUM.                                     
057700*          PROPORTIONAL SHARE FOR EVERY LINE BUT THE LAST.                
057800           PERFORM 425-ALLOC-ONE-LINE THRU 425-EXIT                       
057900               VARYING LN-IDX FROM 1 BY 1                                 
058000                   UNTIL LN-IDX > LB-LINE-CNT - 1.                        
058100*          LAST LINE TAKES THE EXACT REMAINDER.                           
058200*          (THIS IS WHY THE LOOP ABOVE STOPS AT LINE-CNT                  
058300*          MINUS 1.)                                                      
058400           SET LN-IDX TO LB-LINE-CNT.                                     
058500           COMPUTE LB-DISCOUNT-ALLOC (LN-IDX) =                           
058600                   WS-DISCOUNT-AMOUNT - WS-ALLOC-SUM.                     
058700           IF LB-DISCOUNT-ALLOC (LN-IDX) > LB-LINE-BASE (LN-IDX)          
058800*              REMAINDER EXCEEDS THE LAST LINE - CAP IT TOO.              
058900               MOVE LB-LINE-BASE (LN-IDX) TO                              
059000                       LB-DISCOUNT-ALLOC (LN-IDX)                         
059100           END-IF.                                                        
059200       420-EXIT.                                                          
059300           EXIT.                                                          
059400*                                                                         
059500*  PROPORTIONAL SHARE FOR ONE NON-LAST LINE.  RUNNING SUM                 
059600*  WS-ALLOC-SUM FEEDS THE EXACT-REMAINDER CALC BACK IN                    
059700*  420-ALLOC-MULTI-LINE.                                                  
059800       425-ALLOC-ONE-LINE.                                                
059900*      CALLED FOR EVERY LINE EXCEPT THE LAST ONE.                         
060000           COMPUTE LB-DISCOUNT-ALLOC (LN-IDX) ROUNDED =                   
060100               LB-LINE-BASE (LN-IDX) / LB-PRETAX-TOTAL                    
060200                   * WS-DISCOUNT-AMOUNT.                                  
060300           ADD LB-DISCOUNT-ALLOC (LN-IDX) TO WS-ALLOC-SUM.                
060400       425-EXIT.                                                          
060500           EXIT.                                                          
060600*=========================================================================
060700*  CHECKOUT-TOTAL.  SUMS EVERY LINE'S TAXED NET/GROSS,                    
060800*  TAXES THE SHIPPING CHARGE, THEN NETS OUT THE ORDER                     
060900*  DISCOUNT ONE TIME AGAINST THE GRAND TOTAL (THE LINES                   
061000*  ALREADY CARRY THEIR OWN PER-LINE ALLOCATION FOR THE                    
061100*  TAXEDLNS DETAIL, BUT THE ORDER TOTAL SUBTRACTS THE FULL                
061200*  DISCOUNT ONCE, NOT LINE BY LINE).                                      
061300       500-COMPUTE-CHECKOUT-TOTAL.                                        
061400*      ORDER OF OPERATIONS MATTERS - SHIPPING TAX MUST BE                 
061500*      KNOWN BEFORE THE GRAND TOTAL COMPUTE BELOW.                        
061600*          TAX THE SHIPPING CHARGE FIRST - WS-SHIP-NET/GROSS              
061700*          ARE NEEDED BELOW.                                              
061800           PERFORM 620-APPLY-SHIPPING-TAX THRU 620-EXIT.                  
061900           MOVE ZERO TO WS-SUBTOTAL-NET.                                  
062000           MOVE ZERO TO WS-SUBTOTAL-GROSS.                                
062100*          SUM EVERY BUFFERED LINE'S TAXED NET/GROSS.                     
062200           PERFORM 505-SUM-ONE-LINE THRU 505-EXIT                         
062300               VARYING LN-IDX FROM 1 BY 1                                 
062400                   UNTIL LN-IDX > LB-LINE-CNT.                            
062500*          GRAND TOTAL = LINES + SHIPPING - DISCOUNT.                     
062600           COMPUTE WS-TOTAL-NET ROUNDED =                                 
062700                   WS-SUBTOTAL-NET + WS-SHIP-NET                          
062800                       - WS-DISCOUNT-AMOUNT.                              
062900           COMPUTE WS-TOTAL-GROSS ROUNDED =                               
063000                   WS-SUBTOTAL-GROSS + WS-SHIP-GROSS                      
063100                       - WS-DISCOUNT-AMOUNT.                              
063200           DISPLAY 'TAXCALC - CHECKOUT ' WS-CHECKOUT-ID                   
063300                   ' NET '  WS-TOTAL-NET                                  
063400                   ' GROSS ' WS-TOTAL-GROSS.                              
063500       500-EXIT.                                                          
063600           EXIT.                                                          
063700*                                                                         
063800*  ADD ONE BUFFERED LINE'S TAXED NET/GROSS INTO THE RUNNING               
063900*  CHECKOUT SUBTOTAL.                                                     
064000       505-SUM-ONE-LINE.                                                  
064100*      CALLED ONCE PER BUFFERED LINE BY 500-COMPUTE-                      
064200*      CHECKOUT-TOTAL.                                                    
064300           ADD LB-LINE-NET (LN-IDX)   TO WS-SUBTOTAL-NET.                 
064400           ADD LB-LINE-GROSS (LN-IDX) TO WS-SUBTOTAL-GROSS.               
064500       505-EXIT.                                                          
064600           EXIT.                                                          
064700*=========================================================================
064800*  DRAIN THE LINE-BUFFER-TABLE TO TAXEDLNS, ONE TAXEDLIN                  
064900*  RECORD PER BUFFERED LINE, NOW THAT RATE, TAX AND                       
065000*  DISCOUNT ARE ALL SETTLED FOR THE CHECKOUT.                             
065100       600-WRITE-TAXED-LINES.                                             
065200*      ONE PASS OVER THE BUFFER, INDEX ORDER, NO SORT                     
065300*      NEEDED - LINES WRITE IN THE ORDER THEY WERE READ.                  
065400           PERFORM 605-WRITE-ONE-LINE THRU 605-EXIT                       
065500               VARYING LN-IDX FROM 1 BY 1                                 
065600                   UNTIL LN-IDX > LB-LINE-CNT.                            
065700       600-EXIT.                                                          
065800           EXIT.                                                          
065900*                                                                         
066000*  MOVE ONE BUFFERED LINE TO THE TAXEDLIN LAYOUT AND WRITE                
066100*  IT; BUMP THE LINES-WRITTEN COUNTER FOR THE RUN-CONTROL                 
066200*  DISPLAY AT 900-CLEANUP.                                                
066300       605-WRITE-ONE-LINE.                                                
066400*      CALLED ONCE PER BUFFERED LINE BY 600-WRITE-TAXED-                  
066500*      LINES.                                                             
066600           MOVE LB-LINE-ID (LN-IDX)        TO TD-LINE-ID.                 
066700           MOVE LB-TAX-RATE-FRAC (LN-IDX)  TO TD-TAX-RATE-FRAC.           
066800           MOVE LB-UNIT-NET (LN-IDX)       TO TD-UNIT-NET.                
066900           MOVE LB-UNIT-GROSS (LN-IDX)     TO TD-UNIT-GROSS.              
067000           MOVE LB-LINE-NET (LN-IDX)       TO TD-LINE-NET.                
067100           MOVE LB-LINE-GROSS (LN-IDX)     TO TD-LINE-GROSS.              
067200           MOVE LB-DISCOUNT-ALLOC (LN-IDX) TO                             
067300                   TD-DISCOUNT-ALLOC.                                     
067400           WRITE TAXEDLNS-REC FROM TAXDLIN-REC.                           
067500           ADD 1 TO WS-LINES-WRITTEN.                                     
067600       605-EXIT.                                                          
067700           EXIT.                                                          
067800*=========================================================================
067900*  WRITE THE ONE CHECKOUT-TOTAL RECORD FOR THIS ORDER.                    
068000*  SUBTOTAL-NET/GROSS CARRY AN EXTRA DECIMAL IN WORKING                   
068100*  STORAGE (COMP-3, FOR ROUNDING HEADROOM ACROSS MANY                     
068200*  LINES) BUT THE OUTPUT RECORD IS FIXED AT 2 DECIMALS -                  
068300*  ROUND ON THE WAY OUT RATHER THAN TRUNCATE, THE SAME AS                 
068400*  THE GRAND TOTALS BELOW (TX023/TX024).                                  
068500       700-WRITE-CHECKOUT-TOTAL.                                          
068600*      ONE RECORD, ONE WRITE - NO LOOP NEEDED HERE.                       
068700           MOVE WS-CHECKOUT-ID     TO CT-CHECKOUT-ID.                     
068800           COMPUTE CT-SUBTOTAL-NET ROUNDED = WS-SUBTOTAL-NET.             
068900           COMPUTE CT-SUBTOTAL-GROSS ROUNDED = WS-SUBTOTAL-GROSS.         
069000           MOVE WS-SHIP-NET        TO CT-SHIP-NET.                        
069100           MOVE WS-SHIP-GROSS      TO CT-SHIP-GROSS.                      
069200           MOVE WS-TOTAL-NET       TO CT-TOTAL-NET.                       
069300           MOVE WS-TOTAL-GROSS     TO CT-TOTAL-GROSS.                     
069400           WRITE TOTALS-REC FROM CKTOTAL-REC.                             
069500       700-EXIT.                                                          
069600           EXIT.                                                          
069700*=========================================================================
069800*  RATE-RESOLUTION.  A NON-TAXABLE PRODUCT (PR-NOT-TAXABLE)               
069900*  PASSES THROUGH UNTAXED.  OTHERWISE THE EFFECTIVE TAX                   
070000*  CODE IS THE PRODUCT'S OWN TAX CODE IF IT HAS ONE, ELSE                 
070100*  ITS PRODUCT-TYPE'S TAX CODE IF THAT HAS ONE, ELSE THE                  
070200*  STANDARD CODE (TX002/TX005) - THEN 610-APPLY-FLAT-TAX                  
070300*  TAXES THE LINE AT WHATEVER RATE 820-FIND-RATE-BY-NAME                  
070400*  RESOLVES.                                                              
070500       800-RESOLVE-PRODUCT-RATE.                                          
070600*      RESET THE FOUND SWITCH BEFORE EVERY SEARCH - IT IS                 
070700*      NOT CLEARED AUTOMATICALLY BETWEEN LINES.                           
070800           MOVE 'N' TO SW-PRODUCT-FOUND.                                  
070900           SET PR-IDX TO 1.                                               
071000*          SEARCH THE PRODUCT TABLE FOR THIS LINE'S PRODUCT.              
071100           SEARCH PM-TABLE-ENTRY                                          
071200               AT END                                                     
071300                   DISPLAY 'TAXCALC - PRODUCT NOT ON FILE '               
071400                           WS-LOOKUP-PRODUCT-ID                           
071500               WHEN PR-PRODUCT-ID (PR-IDX) = WS-LOOKUP-PRODUCT-ID         
071600                   SET WS-PRODUCT-WAS-FOUND TO TRUE                       
071700           END-SEARCH.                                                    
071800           IF WS-PRODUCT-WAS-FOUND AND PR-NOT-TAXABLE (PR-IDX)            
071900*              NOT TAXABLE - UNIT NET = UNIT GROSS = LIST PRICE.          
072000               MOVE ZERO TO LB-TAX-RATE-FRAC (LN-IDX)                     
072100               MOVE LB-UNIT-PRICE (LN-IDX) TO LB-UNIT-NET (LN-IDX)        
072200               MOVE LB-UNIT-PRICE (LN-IDX) TO                             
072300                       LB-UNIT-GROSS (LN-IDX)                             
072400           ELSE                                                           
072500               IF WS-PRODUCT-WAS-FOUND                                    
072600                  AND PR-PRODUCT-TAX-CODE (PR-IDX) NOT = SPACES           
072700*                  PRODUCT CARRIES ITS OWN TAX CODE - USE IT.             
072800                   MOVE PR-PRODUCT-TAX-CODE (PR-IDX) TO                   
072900                           WS-EFFECTIVE-CODE                              
073000               ELSE                                                       
073100                   IF WS-PRODUCT-WAS-FOUND                                
073200                      AND PR-PTYPE-TAX-CODE (PR-IDX) NOT = SPACES         
073300*                      FALL BACK TO THE PRODUCT-TYPE TAX CODE.            
073400                       MOVE PR-PTYPE-TAX-CODE (PR-IDX) TO                 
073500                               WS-EFFECTIVE-CODE                          
073600                   ELSE                                                   
073700*                      NOTHING ON FILE - FALL BACK TO STANDARD.           
073800                       MOVE WS-STANDARD-CODE TO WS-EFFECTIVE-CODE         
073900                   END-IF                                                 
074000               END-IF                                                     
074100*              RESOLVE THE RATE NAME TO A PERCENT, THEN TAX.              
074200*              (EFFECTIVE-CODE WAS SET JUST ABOVE, EITHER                 
074300*              WAY.)                                                      
074400               PERFORM 820-FIND-RATE-BY-NAME THRU 820-EXIT                
074500               COMPUTE LB-TAX-RATE-FRAC (LN-IDX) ROUNDED =                
074600                       WS-EFFECTIVE-RATE-PCT / 100                        
074700               PERFORM 610-APPLY-FLAT-TAX THRU 610-EXIT                   
074800           END-IF.                                                        
074900       800-EXIT.                                                          
075000           EXIT.                                                          
075100*=========================================================================
075200*  FLAT-TAX.  IF THE CHECKOUT'S PRICES ARE TAX-INCLUDED                   
075300*  (GROSS), THE UNIT PRICE IS THE GROSS AND NET IS BACKED                 
075400*  OUT OF IT; OTHERWISE THE UNIT PRICE IS THE NET AND GROSS               
075500*  IS ADDED ON TOP.  WS-FRACTION IS 1 + THE RATE SO ONE                   
075600*  COMPUTE DOES THE WHOLE NET/GROSS CONVERSION (TX004).                   
075700       610-APPLY-FLAT-TAX.                                                
075800           COMPUTE WS-FRACTION = 1 + LB-TAX-RATE-FRAC (LN-IDX).           
075900           IF WS-PRICES-INCL-TAX = 'Y'                                    
076000*              PRICE IS GROSS - BACK THE NET OUT OF IT.                   
076100               MOVE LB-UNIT-PRICE (LN-IDX) TO                             
076200                       LB-UNIT-GROSS (LN-IDX)                             
076300               COMPUTE LB-UNIT-NET (LN-IDX) ROUNDED =                     
076400                       LB-UNIT-PRICE (LN-IDX) / WS-FRACTION               
076500           ELSE                                                           
076600*              PRICE IS NET - ADD THE TAX ON TOP FOR GROSS.               
076700               MOVE LB-UNIT-PRICE (LN-IDX) TO LB-UNIT-NET (LN-IDX)        
076800               COMPUTE LB-UNIT-GROSS (LN-IDX) ROUNDED =                   
076900                       LB-UNIT-PRICE (LN-IDX) * WS-FRACTION               
077000           END-IF.                                                        
077100       610-EXIT.                                                          
077200           EXIT.                                                          
077300*                                                                         
077400*  SHIPPING-TAX.  SHIPPING IS ALWAYS TAXED AT THE STANDARD                
077500*  RATE, NEVER AT A PRODUCT-SPECIFIC CODE, AND ONLY WHEN                  
077600*  THE HEADER'S CHARGE-TAXES-ON-SHIPPING SWITCH IS SET                    
077700*  (TX015); OTHERWISE THE SHIP CHARGE PASSES THROUGH NET =                
077800*  GROSS UNTAXED.                                                         
077900       620-APPLY-SHIPPING-TAX.                                            
078000*      CALLED ONCE PER CHECKOUT BY 500-COMPUTE-CHECKOUT-                  
078100*      TOTAL, NOT PER LINE.                                               
078200           IF WS-TAX-SHIPPING = 'Y'                                       
078300*              SHIPPING IS ALWAYS "standard" - NO PER-PRODUCT             
078400*              SHIPPING TAX CODE EXISTS.                                  
078500               MOVE WS-STANDARD-CODE TO WS-EFFECTIVE-CODE                 
078600               PERFORM 820-FIND-RATE-BY-NAME THRU 820-EXIT                
078700               COMPUTE WS-SHIP-RATE-FRAC ROUNDED =                        
078800                       WS-EFFECTIVE-RATE-PCT / 100                        
078900               COMPUTE WS-FRACTION = 1 + WS-SHIP-RATE-FRAC                
079000               IF WS-PRICES-INCL-TAX = 'Y'                                
079100                   MOVE WS-SHIPPING-PRICE TO WS-SHIP-GROSS                
079200                   COMPUTE WS-SHIP-NET ROUNDED =                          
079300                           WS-SHIPPING-PRICE / WS-FRACTION                
079400               ELSE                                                       
079500                   MOVE WS-SHIPPING-PRICE TO WS-SHIP-NET                  
079600                   COMPUTE WS-SHIP-GROSS ROUNDED =                        
079700                           WS-SHIPPING-PRICE * WS-FRACTION                
079800               END-IF                                                     
079900           ELSE                                                           
080000*              SWITCH IS OFF - SHIP CHARGE IS NOT TAXED.                  
080100               MOVE ZERO TO WS-SHIP-RATE-FRAC                             
080200               MOVE WS-SHIPPING-PRICE TO WS-SHIP-NET                      
080300               MOVE WS-SHIPPING-PRICE TO WS-SHIP-GROSS                    
080400           END-IF.                                                        
080500       620-EXIT.                                                          
080600           EXIT.                                                          
080700*=========================================================================
080800*  LOOK UP WS-EFFECTIVE-CODE IN TAX-RATE-TABLE.  IF THE                   
080900*  CODE IS NOT CONFIGURED, FALL BACK TO THE STANDARD CODE                 
081000*  ONE TIME (UNLESS WE WERE ALREADY LOOKING UP STANDARD) SO               
081100*  A MISCONFIGURED PRODUCT/TYPE CODE STILL GETS TAXED AT                  
081200*  SOME RATE RATHER THAN ZERO.                                            
081300       820-FIND-RATE-BY-NAME.                                             
081400*      SHARED BY 800-RESOLVE-PRODUCT-RATE AND 620-APPLY-                  
081500*      SHIPPING-TAX - WS-EFFECTIVE-CODE IS SET BY THE                     
081600*      CALLER BEFORE THIS IS PERFORMED.                                   
081700           MOVE ZERO TO WS-EFFECTIVE-RATE-PCT.                            
081800           MOVE 'N' TO SW-RATE-FOUND.                                     
081900           PERFORM 822-SCAN-RATE-TABLE THRU 822-EXIT.                     
082000           IF NOT WS-RATE-WAS-FOUND                                       
082100              AND WS-EFFECTIVE-CODE NOT = WS-STANDARD-CODE                
082200*              CODE NOT CONFIGURED - RETRY WITH STANDARD.                 
082300               MOVE WS-STANDARD-CODE TO WS-EFFECTIVE-CODE                 
082400               PERFORM 822-SCAN-RATE-TABLE THRU 822-EXIT                  
082500           END-IF.                                                        
082600       820-EXIT.                                                          
082700           EXIT.                                                          
082800*                                                                         
082900*  LINEAR SCAN OF TAX-RATE-TABLE - 20 ENTRIES, NOT WORTH AN               
083000*  INDEXED SEARCH.                                                        
083100       822-SCAN-RATE-TABLE.                                               
083200*      RT-IDX IS LEFT POSITIONED PAST THE TABLE ON A MISS,                
083300*      BUT THE FOUND SWITCH IS WHAT CALLERS TEST.                         
083400           PERFORM 824-CHECK-ONE-RATE THRU 824-EXIT                       
083500               VARYING RT-IDX FROM 1 BY 1                                 
083600                   UNTIL RT-IDX > TR-ENTRY-CNT.                           
083700       822-EXIT.                                                          
083800           EXIT.                                                          
083900*                                                                         
084000*  COMPARE ONE TABLE ENTRY'S NAME TO THE CODE WE ARE                      
084100*  LOOKING UP; ON A MATCH, CAPTURE ITS PERCENT AND SET THE                
084200*  FOUND SWITCH.                                                          
084300       824-CHECK-ONE-RATE.                                                
084400*      DOES NOT STOP THE SCAN EARLY ON A MATCH - HARMLESS                 
084500*      SINCE RATE NAMES ARE CONFIGURED UNIQUE.                            
084600           IF RT-NAME (RT-IDX) = WS-EFFECTIVE-CODE                        
084700               MOVE RT-PCT (RT-IDX) TO WS-EFFECTIVE-RATE-PCT              
084800               SET WS-RATE-WAS-FOUND TO TRUE                              
084900           END-IF.                                                        
085000       824-EXIT.                                                          
085100           EXIT.                                                          
085200*=========================================================================
085300*  NORMAL END OF RUN - CLOSE THE CHECKOUT-FACING FILES AND                
085400*  DISPLAY THE CONTROL TOTALS FOR THE OPERATOR.                           
085500       900-CLEANUP.                                                       
085600*      NO TAXRATES/PRODUCTS CLOSE HERE - BOTH WERE ALREADY                
085700*      CLOSED RIGHT AFTER THEIR LOAD LOOPS.                               
085800           CLOSE CHECKOUT.                                                
085900           CLOSE TAXEDLNS.                                                
086000           CLOSE TOTALS.                                                  
086100           DISPLAY '----------------------------------------'.            
086200           DISPLAY 'TAXCALC RUN CONTROL TOTALS'.                          
086300           DISPLAY '----------------------------------------'.            
086400           DISPLAY 'TAX RATES LOADED .... ' WS-RATES-READ.                
086500           DISPLAY 'PRODUCTS LOADED ..... ' WS-PRODUCTS-READ.             
086600           DISPLAY 'CHECKOUTS PROCESSED . ' WS-CHECKOUTS-READ.            
086700           DISPLAY 'LINES READ .......... ' WS-LINES-READ.                
086800           DISPLAY 'LINES WRITTEN ........ ' WS-LINES-WRITTEN.            
086900           DISPLAY 'TAXCALC - NORMAL END OF PROGRAM'.                     
087000       900-EXIT.                                                          
087100           EXIT.                                                          
087200*                                                                         
087300*  FATAL CONFIGURATION OR OPEN FAILURE - MESSAGE IS ALREADY               
087400*  ON THE JOB LOG, JUST SET A NON-ZERO RETURN CODE AND STOP.              
087500       999-ABEND.                                                         
087600*      RETURN-CODE 16 MATCHES THE SHOP'S OTHER BATCH                      
087700*      JOBS' CONVENTION FOR A CONFIGURATION ABEND.                        
087800           DISPLAY 'TAXCALC - ABEND, SEE MESSAGES ABOVE'.                 
087900           MOVE 16 TO RETURN-CODE.                                        
088000           GOBACK.                                                        
