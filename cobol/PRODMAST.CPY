000100*==========================================================*              
000200*  PRODMAST - PRODUCT MASTER RECORD AND IN-MEMORY TABLE    *              
000300*  MEMBER USED BY TAXCALC TO LOAD THE PRODUCT MASTER FILE  *              
000400*  (PRODUCTS) AND TO RESOLVE EACH LINE'S EFFECTIVE TAX     *              
000500*  CODE AT RUN TIME.  SEE 800-RESOLVE-PRODUCT-RATE.        *              
000600*==========================================================*              
000700*  CHANGE LOG                                                             
000800*  --------------------------------------------------------               
000900*  03/14/88  RCH  ORIGINAL MEMBER, PRODUCT MASTER LAYOUT          00PM01  
001000*  02/20/90  RCH  ADDED PRODUCT-TYPE TAX CODE FOR GROUP           00PM02  
001100*                 FALLBACK RESOLUTION (REQ TX-014)                00PM03  
001200*  09/02/91  RCH  ADDED 88-LEVELS FOR TAXABLE FLAG                00PM04  
001300*  11/18/98  RCH  Y2K REVIEW - NO DATE FIELDS IN MEMBER           00PM05  
001400*  07/11/03  LJM  WIDENED TABLE TO 500 PRODUCTS, REQ TX-201       00PM06  
001500*==========================================================*              
001600*                                                                         
001700*    PRODUCT RECORD AS IT APPEARS ON THE PRODUCTS FILE.                   
001800*    55 BYTES - ID(10) + TAXABLE(1) + 2 TAX CODES(20), 4 SPARE.           
001900       01  PM-FILE-REC.                                                   
002000           05  PM-PRODUCT-ID           PIC X(10).                         
002100           05  PM-CHARGE-TAXES-FLAG    PIC X(01).                         
002200               88  PM-IS-TAXABLE           VALUE 'Y'.                     
002300               88  PM-NOT-TAXABLE          VALUE 'N'.                     
002400           05  PM-PRODUCT-TAX-CODE     PIC X(20).                         
002500           05  PM-PTYPE-TAX-CODE       PIC X(20).                         
002550          05  FILLER                  PIC X(04).                          
002600*                                                                         
002700*    IN-MEMORY PRODUCT TABLE - LOADED ONCE AT HOUSEKEEPING                
002800*    TIME BY 020-LOAD-PRODUCTS AND SEARCHED BY PRODUCT-ID                 
002900*    IN 800-RESOLVE-PRODUCT-RATE.  500 ENTRIES COVERS THE                 
003000*    LARGEST CATALOG WE HAVE SEEN TO DATE.                                
003100       01  PRODUCT-TABLE.                                                 
003200           05  PM-ENTRY-CNT            PIC S9(5) COMP VALUE ZERO.         
003300           05  PM-TABLE-ENTRY OCCURS 500 TIMES                            
003400                              INDEXED BY PR-IDX.                          
003500               10  PR-PRODUCT-ID       PIC X(10).                         
003600               10  PR-CHARGE-TAXES-FLAG                                   
003700                                       PIC X(01).                         
003800                   88  PR-IS-TAXABLE       VALUE 'Y'.                     
003900                   88  PR-NOT-TAXABLE      VALUE 'N'.                     
004000               10  PR-PRODUCT-TAX-CODE PIC X(20).                         
004100               10  PR-PTYPE-TAX-CODE   PIC X(20).                         
004150              10  FILLER              PIC X(04).                          
